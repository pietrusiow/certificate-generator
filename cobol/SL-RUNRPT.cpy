000100*----------------------------------------------------------------
000200*    FICHIER..... : RUNRPT  (journal de suivi -- entete, lignes
000300*                   de progression, avertissements, totaux de
000400*                   controle. 132 colonnes, style listing).
000500*----------------------------------------------------------------
000600     SELECT RUNRPT ASSIGN TO "RUNRPT"
000700         ORGANIZATION IS LINE SEQUENTIAL
000800         FILE STATUS IS FS-RUNRPT.
