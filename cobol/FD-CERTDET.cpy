000100*----------------------------------------------------------------
000200*    ENR-CERTDET.... : mise en page d'un certificat, telle que
000300*                      calculee par CERTLAY (voir LK-CERTLAY).
000400*----------------------------------------------------------------
000500 FD  CERTDET
000600     LABEL RECORD IS STANDARD.
000700 01  ENR-CERTDET.
000800     05  NOM-COMPLET-CERTDET     PIC X(51).
000900     05  FIC-CERTDET             PIC X(60).
001000     05  LARG-PAGE-CERTDET       PIC 9(03).
001100     05  HAUT-PAGE-CERTDET       PIC 9(03).
001200     05  POS-X-CERTDET           PIC S9(03)V9(02).
001300     05  POS-Y-CERTDET           PIC 9(03)V9(02).
001400     05  COL-R-CERTDET           PIC 9(03).
001500     05  COL-G-CERTDET           PIC 9(03).
001600     05  COL-B-CERTDET           PIC 9(03).
001700     05  FILLER                  PIC X(14).
