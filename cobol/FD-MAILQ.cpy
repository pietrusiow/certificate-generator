000100*----------------------------------------------------------------
000200*    ENR-MAILQ...... : un mel en attente par participant "Full".
000300*                      230 CARACTERES EXACTS (50+40+80+60),
000400*                      AUCUNE MARGE -- NE PAS AJOUTER DE FILLER
000500*                      ICI, LE FORMAT EST REPRIS PAR L'ATELIER
000600*                      SMTP EN AVAL.
000700*----------------------------------------------------------------
000800 FD  MAILQ
000900     LABEL RECORD IS STANDARD.
001000 01  ENR-MAILQ.
001100     05  DEST-MAILQ              PIC X(50).
001200     05  OBJET-MAILQ             PIC X(40).
001300     05  CORPS-MAILQ             PIC X(80).
001400     05  PJ-MAILQ                PIC X(60).
