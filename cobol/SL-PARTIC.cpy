000100*----------------------------------------------------------------
000200*    FICHIER..... : PARTIC  (liste des participants a certifier)
000300*    ORIGINE...... : export du service formation, une ligne par
000400*                    participant, largeur fixe (voir FD-PARTIC).
000500*----------------------------------------------------------------
000600     SELECT PARTIC ASSIGN TO "PARTIC"
000700         ORGANIZATION IS LINE SEQUENTIAL
000800         FILE STATUS IS FS-PARTIC.
