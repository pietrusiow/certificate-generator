000100*----------------------------------------------------------------
000200*    FICHIER..... : RUNCFG  (parametres de la campagne de
000300*                   certificats -- orientation, police,
000400*                   couleur, mode d'execution).
000500*----------------------------------------------------------------
000600     SELECT RUNCFG ASSIGN TO "RUNCFG"
000700         ORGANIZATION IS LINE SEQUENTIAL
000800         FILE STATUS IS FS-RUNCFG.
