000100*----------------------------------------------------------------
000200*    ENR-PARTIC..... : un participant par ligne, colonnes fixes.
000300*                      La ligne d'entete du fichier source n'est
000400*                      pas un participant (voir 0400-COMPTER).
000500*                      100 CARACTERES EXACTS (20+30+50), AUCUNE
000600*                      MARGE -- NE PAS AJOUTER DE FILLER ICI, LE
000700*                      FORMAT EST IMPOSE PAR L'EXPORT AMONT.
000800*----------------------------------------------------------------
000900 FD  PARTIC
001000     LABEL RECORD IS STANDARD.
001100 01  ENR-PARTIC.
001200     05  PRE-PARTIC              PIC X(20).
001300     05  NOM-PARTIC              PIC X(30).
001400     05  MEL-PARTIC              PIC X(50).
