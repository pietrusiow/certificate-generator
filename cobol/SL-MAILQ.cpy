000100*----------------------------------------------------------------
000200*    FICHIER..... : MAILQ  (file d'attente des mels a expedier,
000300*                   alimentee uniquement en mode "Full" -- voir
000400*                   0700-PREPARER-COURRIEL. Le depot SMTP lui-
000500*                   meme reste hors perimetre.)
000600*----------------------------------------------------------------
000700     SELECT MAILQ ASSIGN TO "MAILQ"
000800         ORGANIZATION IS LINE SEQUENTIAL
000900         FILE STATUS IS FS-MAILQ.
