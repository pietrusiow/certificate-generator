000100*----------------------------------------------------------------
000200*    ENR-RUNRPT..... : image imprimable de 132 colonnes. Le
000300*                      contenu utile est prepare en WORKING-
000400*                      STORAGE (W-RPT-LIGNE et ses REDEFINES,
000500*                      voir CERTGEN.wrk) puis recopie ici avant
000600*                      chaque WRITE.
000700*----------------------------------------------------------------
000800 FD  RUNRPT
000900     LABEL RECORD IS STANDARD.
001000 01  ENR-RUNRPT.
001100     05  TXT-RUNRPT              PIC X(130).
001200     05  FILLER                  PIC X(02).
