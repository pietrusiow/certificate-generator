000100*----------------------------------------------------------------
000200*    ENR-RUNCFG..... : un seul enregistrement de parametrage par
000300*                      run. Les zones numeriques sont lues en
000400*                      X et revues en 9 par REDEFINES : une
000500*                      valeur absente ou non numerique reste
000600*                      testable par IF ... NUMERIC avant usage
000700*                      arithmetique (cf. 0250-RESOUDRE-MODE et
000800*                      certlay/3000-RESOUDRE-BASELINE).
000900*----------------------------------------------------------------
001000 FD  RUNCFG
001100     LABEL RECORD IS STANDARD.
001200 01  ENR-RUNCFG.
001300     05  ORI-CFG                 PIC X(01).
001400     05  TAI-POL-CFG             PIC X(03).
001500     05  TAI-POL-N REDEFINES TAI-POL-CFG
001600                                 PIC 9(03).
001700     05  POS-Y-CFG               PIC X(05).
001800     05  POS-Y-N REDEFINES POS-Y-CFG
001900                                 PIC 9(03)V9(02).
002000     05  COU-CFG                 PIC X(07).
002100     05  MODE-CFG                PIC X(05).
002200     05  FILLER                  PIC X(05).
