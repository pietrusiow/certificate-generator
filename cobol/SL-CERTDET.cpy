000100*----------------------------------------------------------------
000200*    FICHIER..... : CERTDET  (mise en page calculee, une ligne
000300*                   par participant, alimente l'atelier PDF en
000400*                   aval -- hors perimetre de ce programme).
000500*----------------------------------------------------------------
000600     SELECT CERTDET ASSIGN TO "CERTDET"
000700         ORGANIZATION IS LINE SEQUENTIAL
000800         FILE STATUS IS FS-CERTDET.
