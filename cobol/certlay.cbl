000100******************************************************************
000200*                                                                *
000300*    C E R T L A Y                                               *
000400*                                                                *
000500*    MOTEUR DE MISE EN PAGE DU CERTIFICAT : DIMENSIONS DE LA     *
000600*    PAGE SELON L'ORIENTATION, POSITION CENTREE DU NOM, RESOLU-  *
000700*    TION DE LA LIGNE DE BASE ET DECODAGE DE LA COULEUR DU       *
000800*    TEXTE. APPELE PAR CERTGEN, UN ENREGISTREMENT PAR APPEL.     *
000900*                                                                *
001000*    M. TESSIER                                     Mars 1989    *
001100******************************************************************
001200*----------------------------------------------------------------
001300*    HISTORIQUE DES MODIFICATIONS.
001400*----------------------------------------------------------------
001500*    14/03/89  MTE  ECRITURE INITIALE : DIMENSIONS PAYSAGE ET
001600*                   PORTRAIT, CENTRAGE HORIZONTAL DU NOM.
001700*    22/03/89  MTE  AJOUT DE LA RESOLUTION DE LIGNE DE BASE
001800*                   (TEXT_Y PARAMETRABLE, REPLI SUR LA HAUTEUR
001900*                   DE POLICE SI ABSENT OU NON NUMERIQUE).
002000*    18/09/89  MTE  AJOUT DU DECODAGE DE LA COULEUR HEXA (TEXTE
002100*                   BLANC PAR DEFAUT). FORMULE DE LARGEUR DE
002200*                   TEXTE REVUE SUITE A CONTROLE VISUEL.
002300*    21/11/90  D.LEFEVRE  SUPPORT DE LA NOTATION HEXA COURTE A
002400*                   3 CHIFFRES (#RGB) EN PLUS DE #RRGGBB.
002500*    03/04/91  D.LEFEVRE  UN CODE COULEUR MAL FORME NE DOIT PAS
002600*                   ARRETER LE CALCUL DE MISE EN PAGE : SIMPLE
002700*                   AVERTISSEMENT RENVOYE A L'APPELANT.
002800*    12/02/93  D.LEFEVRE  IDEM POUR LA LIGNE DE BASE : TEXT_Y
002900*                   NON NUMERIQUE OU <= 0 EST DESORMAIS SIGNALE
003000*                   PAR AVERTISSEMENT (LK-CLA-AVERT-BASE) ET NE
003100*                   PROVOQUE PLUS L'ARRET DU RUN APPELANT.
003200*    21/09/93  D.LEFEVRE  LA ZONE TEXT_Y EST RETESTEE NUMERIC
003300*                   ICI-MEME (ELLE ARRIVE EN TEXTE DEPUIS
003400*                   RUNCFG) -- NE PLUS SE FIER A L'APPELANT.
003500*    30/01/95  S.MARCHAND  REPRISE DU PROGRAMME (DEPART MTE).
003600*    03/12/98  S.MARCHAND  REVUE AN 2000 : AUCUNE ZONE DATE DANS
003700*                   CE SOUS-PROGRAMME -- RAS, CONFORME AN 2000.
003800*    07/11/01  S.MARCHAND  ANOMALIE SIGNALEE PAR L'AUDIT (DEM.
003900*                   99213) : L'ORIENTATION "P" RENVOYAIT UNE
004000*                   PAGE PAYSAGE ET LES COTES ETAIENT PORTEES EN
004100*                   POINTS ALORS QUE CERTDET LES ATTEND EN
004200*                   MILLIMETRES. TEST D'ORIENTATION INVERSE ET
004300*                   CONVERSION 25.4/72 AJOUTEE PARTOUT.
004400*----------------------------------------------------------------
004500 IDENTIFICATION              DIVISION.
004600 PROGRAM-ID.                 certlay.
004700 AUTHOR.                     m.tessier.
004800 INSTALLATION.               MISTRAL - SERVICE ETUDES.
004900 DATE-WRITTEN.               mardi 14 mars 1989 11:40:00.
005000 DATE-COMPILED.
005100 SECURITY.                   DIFFUSION RESTREINTE AU SERVICE
005200                              ETUDES.
005300
005400 ENVIRONMENT                 DIVISION.
005500 CONFIGURATION               SECTION.
005600 SOURCE-COMPUTER.            IBM-PC.
005700 OBJECT-COMPUTER.            IBM-PC.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000
006100 DATA                        DIVISION.
006200 WORKING-STORAGE             SECTION.
006300*----------------------------------------------------------------
006400*    ZONES DE TRAVAIL DU CALCUL DE MISE EN PAGE. TOUTES LES COTES
006500*    SONT EXPRIMEES EN MILLIMETRES ; LA POLICE ARRIVE EN POINTS
006600*    ET N'EST CONVERTIE QU'ICI (1 POINT = 25.4/72 MM), AU PLUS
006700*    PRES DE 2 DECIMALES (ARRONDI FINAL PAR ROUNDED).
006800*----------------------------------------------------------------
006900 01  W-LARG-CAR                  PIC 9(02) USAGE IS COMP-4
007000                                  VALUE 0.
007100 01  W-LONG-NOM                  PIC 9(03) USAGE IS COMP-4
007200                                  VALUE 0.
007300 01  W-LARG-TEXTE                PIC 9(04)V9(02) USAGE IS COMP-4
007400                                  VALUE 0.
007500
007600*----------------------------------------------------------------
007700*    LIGNE DE BASE : LA ZONE ARRIVE EN TEXTE (LK-CLA-POSY-CFG)
007800*    ET N'EST REVUE EN NUMERIQUE QU'ICI, PAR REDEFINES, POUR EN
007900*    TESTER LA VALIDITE (IS NUMERIC) AVANT TOUT USAGE ARITHME-
008000*    TIQUE.
008100*----------------------------------------------------------------
008200 01  W-POSY-TEST.
008300     05  W-POSY-TXT              PIC X(05).
008400 01  W-POSY-NUM REDEFINES W-POSY-TEST.
008500     05  W-POSY-N                PIC 9(03)V9(02).
008600
008700*----------------------------------------------------------------
008800*    COULEUR : LA ZONE HEXA ARRIVE SOUS LA FORME "#RRGGBB" OU
008900*    "#RGB" OU BLANCHE (PAS DE SURCHARGE). W-COUL-6 REÇOIT
009000*    TOUJOURS LA FORME LONGUE A 6 CHIFFRES (EXPANSEE SI COURTE)
009100*    ET SES TROIS PAIRES SONT RELUES PAR REDEFINES.
009200*----------------------------------------------------------------
009300 01  W-COUL-BRUTE                PIC X(07) VALUE SPACES.
009400 01  W-COUL-SANS-DIESE           PIC X(06) VALUE SPACES.
009500 01  W-COUL-6.
009600     05  W-COUL-6-TXT            PIC X(06) VALUE "FFFFFF".
009700 01  W-COUL-PAIRES REDEFINES W-COUL-6.
009800     05  W-COUL-PR               PIC X(02).
009900     05  W-COUL-PV               PIC X(02).
010000     05  W-COUL-PB               PIC X(02).
010100 01  W-COUL-VALIDE               PIC X(01) VALUE "O".
010200     88  W-COUL-EST-VALIDE       VALUE "O".
010300
010400*----------------------------------------------------------------
010500*    TABLE DE CONVERSION HEXA -> DECIMAL (PAS DE FONCTION
010600*    INTRINSEQUE SUR CE COMPILATEUR : RECHERCHE CARACTERE PAR
010700*    CARACTERE DANS LA TABLE CI-DESSOUS).
010800*----------------------------------------------------------------
010900 01  W-HEX-DIGITS                PIC X(16) VALUE
011000     "0123456789ABCDEF".
011100 01  W-HEX-TABLE REDEFINES W-HEX-DIGITS.
011200     05  W-HEX-CHAR              PIC X(01) OCCURS 16 TIMES.
011300 01  W-PAIRE-HEX                 PIC X(02) VALUE SPACES.
011400 01  W-CHAR-CIBLE                PIC X(01) VALUE SPACE.
011500 01  W-VAL-HAUT                  PIC 9(02) USAGE IS COMP-4
011600                                  VALUE 0.
011700 01  W-VAL-BAS                   PIC 9(02) USAGE IS COMP-4
011800                                  VALUE 0.
011900 01  W-VAL-DECIMAL               PIC 9(03) USAGE IS COMP-4
012000                                  VALUE 0.
012100
012200 01  W-IDX                       PIC 9(02) USAGE IS COMP-4
012300                                  VALUE 0.
012400
012500 LINKAGE                     SECTION.
012600 COPY "LK-CERTLAY.wrk".
012700
012800 PROCEDURE                   DIVISION USING LK-CERTLAY-PARMS.
012900 0000-TRAITEMENT-PRINCIPAL SECTION.
013000     MOVE SPACES TO LK-CLA-AVERT-BASE LK-CLA-AVERT-COUL.
013100     PERFORM 1000-DIMENSIONS-PAGE THRU 1000-EXIT.
013200     PERFORM 2000-CENTRER-TEXTE THRU 2000-EXIT.
013300     PERFORM 3000-RESOUDRE-BASELINE THRU 3000-EXIT.
013400     PERFORM 4000-DECODER-COULEUR THRU 4000-EXIT.
013500     PERFORM 5000-NOM-FICHIER-CERT THRU 5000-EXIT.
013600     GOBACK.
013700 0000-EXIT.
013800     EXIT.
013900
014000*----------------------------------------------------------------
014100*    DIMENSIONS DE LA PAGE (MILLIMETRES) SELON L'ORIENTATION.
014200*    SEULE LA VALEUR "P" (PORTRAIT) DONNE UNE PAGE PLUS HAUTE
014300*    QUE LARGE ; TOUTE AUTRE VALEUR, Y COMPRIS UNE ZONE BLANCHE
014400*    (DEFAUT USINE), EST TRAITEE COMME PAYSAGE "L" (REVU LE
014500*    07/11/01 -- VOIR HISTORIQUE, ANOMALIE SIGNALEE PAR L'AUDIT).
014600*----------------------------------------------------------------
014700 1000-DIMENSIONS-PAGE.
014800     IF LK-CLA-ORIENT-CFG = "P"
014900         MOVE 210 TO LK-CLA-LARG-PAGE
015000         MOVE 297 TO LK-CLA-HAUT-PAGE
015100     ELSE
015200         MOVE 297 TO LK-CLA-LARG-PAGE
015300         MOVE 210 TO LK-CLA-HAUT-PAGE
015400     END-IF.
015500 1000-EXIT.
015600     EXIT.
015700
015800*----------------------------------------------------------------
015900*    CENTRAGE HORIZONTAL DU NOM COMPLET. LA LARGEUR DU TEXTE
016000*    (MM) EST ESTIMEE A UN DEMI-CADRATIN PAR CARACTERE ET PAR
016100*    POINT DE CORPS DE POLICE, LE POINT ETANT CONVERTI EN MM
016200*    PAR LE FACTEUR 25.4/72 (FORMULE MAISON, VOIR NOTE DU
016300*    18/09/89, REVUE LE 07/11/01 POUR PASSAGE AU MILLIMETRE).
016400*    LA POSITION N'EST PAS BORNEE : UN NOM TRES LONG PEUT
016500*    RENVOYER UNE ABSCISSE NEGATIVE, CE QUI EST NORMAL.
016600*----------------------------------------------------------------
016700 2000-CENTRER-TEXTE.
016800     PERFORM 2010-RECULER-FIN-NOM THRU 2010-EXIT
016900         VARYING W-LONG-NOM FROM 51 BY -1
017000         UNTIL W-LONG-NOM = 0
017100            OR LK-CLA-NOM-COMPLET (W-LONG-NOM:1) NOT = SPACE.
017200     COMPUTE W-LARG-TEXTE ROUNDED =
017300         W-LONG-NOM * LK-CLA-TAILLE-POL * 0.5 * 25.4 / 72.
017400     COMPUTE LK-CLA-POS-X ROUNDED =
017500         (LK-CLA-LARG-PAGE - W-LARG-TEXTE) / 2.
017600 2000-EXIT.
017700     EXIT.
017800
017900 2010-RECULER-FIN-NOM.
018000     CONTINUE.
018100 2010-EXIT.
018200     EXIT.
018300
018400*----------------------------------------------------------------
018500*    LIGNE DE BASE (MM). TEXT_Y (LK-CLA-POSY-CFG) EST RETESTE
018600*    NUMERIC ET STRICTEMENT POSITIF ICI ; A DEFAUT, REPLI SUR LA
018700*    HAUTEUR DE POLICE CONVERTIE EN MM (POINTS * 25.4/72, MEME
018800*    FACTEUR QU'EN 2000-CENTRER-TEXTE) ET AVERTISSEMENT A
018900*    L'APPELANT (REVU LE 07/11/01 -- LA ZONE ARRIVAIT EN POINTS
019000*    NON CONVERTIS DANS LA VERSION PRECEDENTE).
019100*----------------------------------------------------------------
019200 3000-RESOUDRE-BASELINE.
019300     MOVE LK-CLA-POSY-CFG TO W-POSY-TXT.
019400     IF W-POSY-TXT IS NUMERIC AND W-POSY-N > 0
019500         MOVE W-POSY-N TO LK-CLA-POS-Y
019600     ELSE
019700         COMPUTE LK-CLA-POS-Y ROUNDED =
019800             LK-CLA-TAILLE-POL * 25.4 / 72
019900         MOVE "O" TO LK-CLA-AVERT-BASE
020000     END-IF.
020100 3000-EXIT.
020200     EXIT.
020300
020400*----------------------------------------------------------------
020500*    COULEUR DU TEXTE. ZONE BLANCHE = PAS DE SURCHARGE (BLANC
020600*    255-255-255 PAR DEFAUT). LE "#" INITIAL EST OTE S'IL EST
020700*    PRESENT ; LA FORME COURTE #RGB EST EXPANSEE EN #RRGGBB
020800*    (CHAQUE CHIFFRE DOUBLE). TOUTE AUTRE LONGUEUR EST REJETEE
020900*    AVEC AVERTISSEMENT ET AUCUNE SURCHARGE DE COULEUR.
021000*----------------------------------------------------------------
021100 4000-DECODER-COULEUR.
021200     MOVE 255 TO LK-CLA-COL-R LK-CLA-COL-G LK-CLA-COL-B.
021300     MOVE "O" TO W-COUL-VALIDE.
021400     MOVE LK-CLA-COUL-CFG TO W-COUL-BRUTE.
021500     IF W-COUL-BRUTE = SPACES
021600         GO TO 4000-EXIT
021700     END-IF.
021800     IF W-COUL-BRUTE (1:1) = "#"
021900         MOVE W-COUL-BRUTE (2:6) TO W-COUL-SANS-DIESE
022000     ELSE
022100         MOVE W-COUL-BRUTE (1:6) TO W-COUL-SANS-DIESE
022200     END-IF.
022300
022400     PERFORM 4010-RECULER-FIN-COUL THRU 4010-EXIT
022500         VARYING W-IDX FROM 6 BY -1
022600         UNTIL W-IDX = 0
022700            OR W-COUL-SANS-DIESE (W-IDX:1) NOT = SPACE.
022800
022900     EVALUATE W-IDX
023000         WHEN 6
023100             MOVE W-COUL-SANS-DIESE TO W-COUL-6-TXT
023200         WHEN 3
023300             MOVE W-COUL-SANS-DIESE (1:1) TO W-COUL-6-TXT (1:1)
023400             MOVE W-COUL-SANS-DIESE (1:1) TO W-COUL-6-TXT (2:1)
023500             MOVE W-COUL-SANS-DIESE (2:1) TO W-COUL-6-TXT (3:1)
023600             MOVE W-COUL-SANS-DIESE (2:1) TO W-COUL-6-TXT (4:1)
023700             MOVE W-COUL-SANS-DIESE (3:1) TO W-COUL-6-TXT (5:1)
023800             MOVE W-COUL-SANS-DIESE (3:1) TO W-COUL-6-TXT (6:1)
023900         WHEN OTHER
024000             MOVE "N" TO W-COUL-VALIDE
024100     END-EVALUATE.
024200
024300     IF NOT W-COUL-EST-VALIDE
024400         MOVE 255 TO LK-CLA-COL-R LK-CLA-COL-G LK-CLA-COL-B
024500         MOVE "O" TO LK-CLA-AVERT-COUL
024600         GO TO 4000-EXIT
024700     END-IF.
024800
024900     INSPECT W-COUL-6-TXT CONVERTING
025000         "abcdef" TO "ABCDEF".
025100
025200     PERFORM 4020-VALIDER-CHIFFRE-HEXA THRU 4020-EXIT
025300         VARYING W-IDX FROM 1 BY 1
025400         UNTIL W-IDX > 6.
025500
025600     IF NOT W-COUL-EST-VALIDE
025700         MOVE 255 TO LK-CLA-COL-R LK-CLA-COL-G LK-CLA-COL-B
025800         MOVE "O" TO LK-CLA-AVERT-COUL
025900         GO TO 4000-EXIT
026000     END-IF.
026100
026200     PERFORM 4100-HEX-VERS-DECIMAL THRU 4100-EXIT.
026300 4000-EXIT.
026400     EXIT.
026500
026600 4010-RECULER-FIN-COUL.
026700     CONTINUE.
026800 4010-EXIT.
026900     EXIT.
027000
027100 4020-VALIDER-CHIFFRE-HEXA.
027200     IF (W-COUL-6-TXT (W-IDX:1) < "0" OR
027300         W-COUL-6-TXT (W-IDX:1) > "9")
027400        AND (W-COUL-6-TXT (W-IDX:1) < "A" OR
027500             W-COUL-6-TXT (W-IDX:1) > "F")
027600         MOVE "N" TO W-COUL-VALIDE
027700     END-IF.
027800 4020-EXIT.
027900     EXIT.
028000
028100*----------------------------------------------------------------
028200*    CONVERSION HEXA -> DECIMAL DES TROIS PAIRES DE CARACTERES.
028300*----------------------------------------------------------------
028400 4100-HEX-VERS-DECIMAL.
028500     MOVE W-COUL-PR TO W-PAIRE-HEX.
028600     PERFORM 4200-PAIRE-VERS-DECIMAL THRU 4200-EXIT.
028700     MOVE W-VAL-DECIMAL TO LK-CLA-COL-R.
028800     MOVE W-COUL-PV TO W-PAIRE-HEX.
028900     PERFORM 4200-PAIRE-VERS-DECIMAL THRU 4200-EXIT.
029000     MOVE W-VAL-DECIMAL TO LK-CLA-COL-G.
029100     MOVE W-COUL-PB TO W-PAIRE-HEX.
029200     PERFORM 4200-PAIRE-VERS-DECIMAL THRU 4200-EXIT.
029300     MOVE W-VAL-DECIMAL TO LK-CLA-COL-B.
029400 4100-EXIT.
029500     EXIT.
029600
029700*----------------------------------------------------------------
029800*    UNE PAIRE DE CARACTERES HEXA (W-PAIRE-HEX) -> W-VAL-DECIMAL.
029900*----------------------------------------------------------------
030000 4200-PAIRE-VERS-DECIMAL.
030100     MOVE W-PAIRE-HEX (1:1) TO W-CHAR-CIBLE.
030200     PERFORM 4210-CHERCHER-HEXA THRU 4210-EXIT
030300         VARYING W-IDX FROM 1 BY 1
030400         UNTIL W-IDX > 16 OR W-HEX-CHAR (W-IDX) = W-CHAR-CIBLE.
030500     COMPUTE W-VAL-HAUT = W-IDX - 1.
030600     MOVE W-PAIRE-HEX (2:1) TO W-CHAR-CIBLE.
030700     PERFORM 4210-CHERCHER-HEXA THRU 4210-EXIT
030800         VARYING W-IDX FROM 1 BY 1
030900         UNTIL W-IDX > 16 OR W-HEX-CHAR (W-IDX) = W-CHAR-CIBLE.
031000     COMPUTE W-VAL-BAS = W-IDX - 1.
031100     COMPUTE W-VAL-DECIMAL = (W-VAL-HAUT * 16) + W-VAL-BAS.
031200 4200-EXIT.
031300     EXIT.
031400
031500 4210-CHERCHER-HEXA.
031600     CONTINUE.
031700 4210-EXIT.
031800     EXIT.
031900
032000*----------------------------------------------------------------
032100*    NOM DU FICHIER CERTIFICAT : PRENOM_NOM.PDF (LE NOM COMPLET
032200*    CONTIENT DEJA UN SEUL ESPACE ENTRE LES DEUX -- 0600-
032300*    TRAITER-PARTICIPANT COTE CERTGEN).
032400*----------------------------------------------------------------
032500 5000-NOM-FICHIER-CERT.
032600     MOVE SPACES TO LK-CLA-FIC-CERT.
032700     PERFORM 5010-TROUVER-ESPACE THRU 5010-EXIT
032800         VARYING W-IDX FROM 1 BY 1
032900         UNTIL W-IDX > 51
033000            OR LK-CLA-NOM-COMPLET (W-IDX:1) = SPACE.
033100     STRING LK-CLA-NOM-COMPLET (1:W-IDX - 1) DELIMITED BY SIZE
033200            "_"                              DELIMITED BY SIZE
033300            LK-CLA-NOM-COMPLET (W-IDX + 1:)   DELIMITED BY SPACE
033400            ".pdf"                           DELIMITED BY SIZE
033500            INTO LK-CLA-FIC-CERT
033600     END-STRING.
033700 5000-EXIT.
033800     EXIT.
033900
034000 5010-TROUVER-ESPACE.
034100     CONTINUE.
034200 5010-EXIT.
034300     EXIT.
