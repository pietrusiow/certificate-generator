000100******************************************************************
000200*                                                                *
000300*    C E R T G E N                                               *
000400*                                                                *
000500*    GENERATION DES CERTIFICATS DE FORMATION - CALCUL DE LA      *
000600*    MISE EN PAGE (SANS PRODUCTION DU PDF) ET ALIMENTATION DE    *
000700*    LA FILE D'ATTENTE DES MELS DE CONVOCATION.                  *
000800*                                                                *
000900*    M. TESSIER                                     Mars 1989    *
001000******************************************************************
001100*----------------------------------------------------------------
001200*    HISTORIQUE DES MODIFICATIONS.
001300*----------------------------------------------------------------
001400*    14/03/89  MTE  ECRITURE INITIALE. LECTURE DE PARTIC ET
001500*                   RUNCFG, CALCUL DE MISE EN PAGE VIA CERTLAY,
001600*                   ECRITURE DE CERTDET ET DU JOURNAL RUNRPT.
001700*    22/03/89  MTE  AJOUT DE LA FILE D'ATTENTE DES MELS (MODE
001800*                   "FULL" UNIQUEMENT). DEM. SERVICE FORMATION.
001900*    05/06/89  MTE  CONTROLE DE FS-RUNCFG A L'OUVERTURE : ARRET
002000*                   PROPRE SI LE FICHIER DE PARAMETRAGE EST
002100*                   ABSENT AU LIEU D'UN PLANTAGE ACUCOBOL.
002200*    18/09/89  MTE  LE POURCENTAGE DE PROGRESSION EST MAINTENANT
002300*                   ARRONDI A UNE DECIMALE (DEMANDE AUDIT).
002400*    21/11/90  D.LEFEVRE  REPRISE : LE FICHIER PARTIC EST
002500*                   DESORMAIS COMPTE PUIS RELU DEPUIS LE DEBUT
002600*                   (DEUX PASSES) POUR CALCULER LE POURCENTAGE
002700*                   SANS CHARGER LE FICHIER EN MEMOIRE.
002800*    03/04/91  D.LEFEVRE  CORRECTION : UN FICHIER PARTIC VIDE
002900*                   NE DOIT PLUS PROVOQUER L'ARRET EN ERREUR,
003000*                   SIMPLE AVERTISSEMENT ET FIN NORMALE.
003100*    12/02/93  D.LEFEVRE  LE MODE DEBUT DE RUN ("FULL"/"TEST")
003200*                   EST DESORMAIS CONTROLE STRICTEMENT : TOUTE
003300*                   AUTRE VALEUR ARRETE LE RUN (INCIDENT PROD
003400*                   OU UN FICHIER DE PARAMETRAGE MAL RECOPIE
003500*                   AVAIT LAISSE PASSER UN MODE INCONNU).
003600*    21/09/93  D.LEFEVRE  RELECTURE COMPLETE APRES L'INCIDENT DU
003700*                   TRIMESTRE : LES ZONES NUMERIQUES DE RUNCFG
003800*                   SONT DESORMAIS TESTEES NUMERIC AVANT USAGE.
003900*    30/01/95  S.MARCHAND  REPRISE DU PROGRAMME (DEPART MTE).
004000*                   AJOUT DU CONTROLE FS-* SUR CERTDET/MAILQ/
004100*                   RUNRPT EN DECLARATIVES.
004200*    06/11/97  S.MARCHAND  LE MODELE DE COURRIEL PASSE DE 60 A
004300*                   80 CARACTERES (DEM. COMM. SUITE A RETOURS
004400*                   PARTICIPANTS -- MESSAGE TROP COURT).
004500*    03/12/98  S.MARCHAND  REVUE AN 2000 : AUCUNE ZONE DATE A
004600*                   4 CHIFFRES DANS CE PROGRAMME NI DANS SES
004700*                   FICHIERS ASSOCIES -- RAS, PROGRAMME DECLARE
004800*                   CONFORME AN 2000 CE JOUR.
004900*    11/01/99  S.MARCHAND  DERNIERE VERIF AVANT BASCULE : OK.
005000*    04/05/01  S.MARCHAND  LE SUJET PAR DEFAUT DU MEL EST
005100*                   PARAMETRABLE EN DUR ICI (W-SUJET-DEFAUT) EN
005200*                   ATTENDANT UN EVENTUEL FICHIER DE LIBELLES.
005300*    07/11/01  S.MARCHAND  ANOMALIE SIGNALEE PAR L'AUDIT (DEM.
005400*                   99213) : LE POURCENTAGE DE PROGRESSION ETAIT
005500*                   ARRONDI A 2 DECIMALES PUIS TRONQUE (NON
005600*                   ARRONDI) A L'AFFICHAGE SUR 1 DECIMALE.
005700*                   W-POURCENT-C9 EST DESORMAIS CADRE SUR LA
005800*                   DECIMALE AFFICHEE (VOIR AUSSI CERTLAY, MEME
005900*                   DEMANDE D'AUDIT).
006000*----------------------------------------------------------------
006100 IDENTIFICATION              DIVISION.
006200 PROGRAM-ID.                 certgen.
006300 AUTHOR.                     m.tessier.
006400 INSTALLATION.               MISTRAL - SERVICE ETUDES.
006500 DATE-WRITTEN.               mardi 14 mars 1989 10:15:00.
006600 DATE-COMPILED.
006700 SECURITY.                   DIFFUSION RESTREINTE AU SERVICE
006800                              ETUDES.
006900
007000 ENVIRONMENT                 DIVISION.
007100 CONFIGURATION               SECTION.
007200 SOURCE-COMPUTER.            IBM-PC.
007300 OBJECT-COMPUTER.            IBM-PC.
007400 SPECIAL-NAMES.
007500     C01 IS TOP-OF-FORM.
007600
007700 INPUT-OUTPUT                SECTION.
007800 FILE-CONTROL.
007900 COPY "SL-PARTIC.cpy".
008000 COPY "SL-RUNCFG.cpy".
008100 COPY "SL-CERTDET.cpy".
008200 COPY "SL-MAILQ.cpy".
008300 COPY "SL-RUNRPT.cpy".
008400
008500 DATA                        DIVISION.
008600 FILE                        SECTION.
008700 COPY "FD-PARTIC.cpy".
008800 COPY "FD-RUNCFG.cpy".
008900 COPY "FD-CERTDET.cpy".
009000 COPY "FD-MAILQ.cpy".
009100 COPY "FD-RUNRPT.cpy".
009200
009300 WORKING-STORAGE             SECTION.
009400 COPY "CERTGEN.wrk".
009500 COPY "LK-CERTLAY.wrk".
009600
009700 PROCEDURE                   DIVISION.
009800 DECLARATIVES.
009900 ENTREE-ERREUR SECTION.
010000     USE AFTER STANDARD ERROR PROCEDURE ON INPUT.
010100 0090-DECL-ENTREE.
010200     MOVE "Erreur E/S en lecture (voir FS-*)" TO W-MSG-1
010300     PERFORM 0260-ERREUR-FATALE THRU 0260-EXIT.
010400 SORTIE-ERREUR SECTION.
010500     USE AFTER STANDARD ERROR PROCEDURE ON OUTPUT.
010600 0091-DECL-SORTIE.
010700     MOVE "Erreur E/S en ecriture (voir FS-*)" TO W-MSG-1
010800     PERFORM 0260-ERREUR-FATALE THRU 0260-EXIT.
010900 ENTREE-SORTIE-ERREUR SECTION.
011000     USE AFTER STANDARD ERROR PROCEDURE ON I-O.
011100 0092-DECL-IO.
011200     MOVE "Erreur E/S (voir FS-*)" TO W-MSG-1
011300     PERFORM 0260-ERREUR-FATALE THRU 0260-EXIT.
011400 END DECLARATIVES.
011500
011600 0000-TRAITEMENT-PRINCIPAL SECTION.
011700     PERFORM 0100-OUVRIR-FICHIERS THRU 0100-EXIT.
011800     PERFORM 0200-CHARGER-CONFIG THRU 0200-EXIT.
011900     PERFORM 0250-RESOUDRE-MODE THRU 0250-EXIT.
012000     PERFORM 0300-ECRIRE-ENTETE THRU 0300-EXIT.
012100     PERFORM 0400-COMPTER-PARTICIPANTS THRU 0400-EXIT.
012200     IF W-FICHIER-VIDE-OUI
012300         PERFORM 0450-AVERTIR-VIDE THRU 0450-EXIT
012400     ELSE
012500         PERFORM 0500-BOUCLE-PARTICIPANTS THRU 0599-BOUCLE-EXIT
012600     END-IF
012700     PERFORM 0900-ECRIRE-TOTAUX THRU 0900-EXIT.
012800     PERFORM 0999-FERMER-FICHIERS THRU 0999-EXIT.
012900     STOP RUN.
013000 0000-EXIT.
013100     EXIT.
013200
013300*----------------------------------------------------------------
013400*    OUVERTURE DES FICHIERS DU RUN.
013500*----------------------------------------------------------------
013600 0100-OUVRIR-FICHIERS.
013700     OPEN INPUT PARTIC.
013800     OPEN INPUT RUNCFG.
013900     OPEN OUTPUT CERTDET.
014000     OPEN OUTPUT MAILQ.
014100     OPEN OUTPUT RUNRPT.
014200 0100-EXIT.
014300     EXIT.
014400
014500*----------------------------------------------------------------
014600*    CHARGEMENT DU PARAMETRAGE (UN SEUL ENREGISTREMENT FIXE).
014700*    TAI-POL-CFG : LA VALEUR PAR DEFAUT (32 POINTS) S'APPLIQUE
014800*    SI LA ZONE EST NON NUMERIQUE OU A ZERO.
014900*----------------------------------------------------------------
015000 0200-CHARGER-CONFIG.
015100     READ RUNCFG
015200         AT END
015300             MOVE "Fichier RUNCFG absent ou vide" TO W-MSG-1
015400             PERFORM 0260-ERREUR-FATALE THRU 0260-EXIT
015500     END-READ.
015600     MOVE ORI-CFG TO W-CFG-ORIENT.
015700     IF TAI-POL-CFG IS NUMERIC AND TAI-POL-N > 0
015800         MOVE TAI-POL-N TO W-CFG-TAILLE-POL
015900     ELSE
016000         MOVE 32 TO W-CFG-TAILLE-POL
016100     END-IF.
016200     MOVE POS-Y-CFG TO W-CFG-POSY.
016300     MOVE COU-CFG TO W-CFG-COULEUR.
016400     CLOSE RUNCFG.
016500 0200-EXIT.
016600     EXIT.
016700
016800*----------------------------------------------------------------
016900*    RESOLUTION DU MODE DE RUN (DEBUG-MODE -> LABEL + ENVOI).
017000*    MISE EN MAJUSCULES PAR INSPECT ... CONVERTING (PAS DE
017100*    FONCTION INTRINSEQUE SUR CE COMPILATEUR).
017200*----------------------------------------------------------------
017300 0250-RESOUDRE-MODE.
017400     MOVE MODE-CFG TO W-CFG-MODE-MAJ.
017500     INSPECT W-CFG-MODE-MAJ CONVERTING
017600         "abcdefghijklmnopqrstuvwxyz" TO
017700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
017800     EVALUATE W-CFG-MODE-MAJ
017900         WHEN "FULL " WHEN "F    " WHEN "TRUE "
018000             MOVE "Full" TO W-MODE-LABEL
018100             SET W-ENVOI-MEL-OUI TO TRUE
018200         WHEN "TEST " WHEN "T    " WHEN "FALSE"
018300             MOVE "Test" TO W-MODE-LABEL
018400             MOVE "N" TO W-ENVOI-MEL
018500         WHEN OTHER
018600             STRING "Unsupported debug_mode value: "
018700                        DELIMITED BY SIZE
018800                    MODE-CFG DELIMITED BY SIZE
018900                    ". Expected 'Test' or 'Full'."
019000                        DELIMITED BY SIZE
019100                    INTO W-MSG-1
019200             PERFORM 0260-ERREUR-FATALE THRU 0260-EXIT
019300     END-EVALUATE.
019400 0250-EXIT.
019500     EXIT.
019600
019700*----------------------------------------------------------------
019800*    ARRET SUR ERREUR FATALE : LE MESSAGE (W-MSG-1) EST PORTE
019900*    AU JOURNAL PUIS LE RUN S'ARRETE.
020000*----------------------------------------------------------------
020100 0260-ERREUR-FATALE.
020200     MOVE SPACES TO W-RPT-LIGNE.
020300     MOVE W-MSG-1 TO W-RPT-TEXTE.
020400     WRITE ENR-RUNRPT FROM W-RPT-LIGNE.
020500     CLOSE PARTIC RUNCFG CERTDET MAILQ RUNRPT.
020600     STOP RUN.
020700 0260-EXIT.
020800     EXIT.
020900
021000*----------------------------------------------------------------
021100*    ENTETE DU JOURNAL : "DEBUG MODE: <label>", EN PREMIERE
021200*    LIGNE DE LA LISTE (TOP-OF-FORM).
021300*----------------------------------------------------------------
021400 0300-ECRIRE-ENTETE.
021500     MOVE SPACES TO W-RPT-LIGNE.
021600     MOVE "DEBUG MODE: " TO W-ENT-LIT.
021700     MOVE W-MODE-LABEL TO W-ENT-LABEL.
021800     WRITE ENR-RUNRPT FROM W-RPT-LIGNE AFTER ADVANCING PAGE.
021900 0300-EXIT.
022000     EXIT.
022100
022200*----------------------------------------------------------------
022300*    PREMIERE PASSE : COMPTAGE DES PARTICIPANTS (LA LIGNE
022400*    D'ENTETE DU FICHIER SOURCE N'EN FAIT PAS PARTIE -- ELLE A
022500*    DEJA ETE OTEE PAR L'EXPORT DU SERVICE FORMATION).
022600*    LE FICHIER EST REFERME PUIS ROUVERT POUR LA DEUXIEME PASSE
022700*    (0500-BOUCLE-PARTICIPANTS).
022800*----------------------------------------------------------------
022900 0400-COMPTER-PARTICIPANTS.
023000     MOVE 0 TO W-NB-LUS.
023100     PERFORM 0410-LIRE-COMPTE THRU 0410-EXIT
023200         UNTIL PARTIC-EOF.
023300     IF W-NB-LUS = 0
023400         SET W-FICHIER-VIDE-OUI TO TRUE
023500     END-IF.
023600     CLOSE PARTIC.
023700     OPEN INPUT PARTIC.
023800 0400-EXIT.
023900     EXIT.
024000
024100 0410-LIRE-COMPTE.
024200     READ PARTIC
024300         AT END
024400             SET PARTIC-EOF TO TRUE
024500         NOT AT END
024600             ADD 1 TO W-NB-LUS
024700     END-READ.
024800 0410-EXIT.
024900     EXIT.
025000
025100*----------------------------------------------------------------
025200*    AVERTISSEMENT : AUCUN PARTICIPANT. AUCUN DETAIL N'EST
025300*    ECRIT, LE RUN SE TERMINE NORMALEMENT (VOIR 0900).
025400*----------------------------------------------------------------
025500 0450-AVERTIR-VIDE.
025600     MOVE SPACES TO W-RPT-LIGNE.
025700     MOVE "No participants found" TO W-RPT-TEXTE.
025800     WRITE ENR-RUNRPT FROM W-RPT-LIGNE.
025900 0450-EXIT.
026000     EXIT.
026100
026200*----------------------------------------------------------------
026300*    DEUXIEME PASSE : UN TOUR PAR PARTICIPANT, DANS L'ORDRE DU
026400*    FICHIER.
026500*----------------------------------------------------------------
026600 0500-BOUCLE-PARTICIPANTS.
026700     MOVE 0 TO W-RANG-COURANT.
026800     PERFORM 0510-LIRE-PARTICIPANT THRU 0510-EXIT
026900         UNTIL PARTIC-EOF.
027000 0599-BOUCLE-EXIT.
027100     EXIT.
027200
027300 0510-LIRE-PARTICIPANT.
027400     READ PARTIC
027500         AT END
027600             SET PARTIC-EOF TO TRUE
027700         NOT AT END
027800             ADD 1 TO W-RANG-COURANT
027900             PERFORM 0600-TRAITER-PARTICIPANT THRU 0600-EXIT
028000     END-READ.
028100 0510-EXIT.
028200     EXIT.
028300
028400*----------------------------------------------------------------
028500*    TRAITEMENT D'UN PARTICIPANT : NOM COMPLET, APPEL DU MOTEUR
028600*    DE MISE EN PAGE (CERTLAY), ECRITURE DU DETAIL, LIGNE DE
028700*    PROGRESSION, PUIS COURRIEL SI LE MODE L'EXIGE.
028800*----------------------------------------------------------------
028900 0600-TRAITER-PARTICIPANT.
029000     MOVE SPACES TO W-NOM-COMPLET.
029100     STRING PRE-PARTIC DELIMITED BY SPACE
029200            " "        DELIMITED BY SIZE
029300            NOM-PARTIC DELIMITED BY SPACE
029400            INTO W-NOM-COMPLET
029500     END-STRING.
029600
029700     MOVE SPACES TO LK-CERTLAY-PARMS.
029800     MOVE PRE-PARTIC        TO LK-CLA-PRENOM.
029900     MOVE W-NOM-COMPLET     TO LK-CLA-NOM-COMPLET.
030000     MOVE W-CFG-ORIENT      TO LK-CLA-ORIENT-CFG.
030100     MOVE W-CFG-TAILLE-POL  TO LK-CLA-TAILLE-POL.
030200     MOVE W-CFG-POSY        TO LK-CLA-POSY-CFG.
030300     MOVE W-CFG-COULEUR     TO LK-CLA-COUL-CFG.
030400     CALL "certlay" USING LK-CERTLAY-PARMS.
030500
030600     IF LK-CLA-AVERT-BASE = "O"
030700         MOVE SPACES TO W-RPT-LIGNE
030800         MOVE "Baseline fallback to font height" TO W-RPT-TEXTE
030900         WRITE ENR-RUNRPT FROM W-RPT-LIGNE
031000     END-IF.
031100     IF LK-CLA-AVERT-COUL = "O"
031200         MOVE SPACES TO W-RPT-LIGNE
031300         MOVE "Invalid text_color value" TO W-RPT-TEXTE
031400         WRITE ENR-RUNRPT FROM W-RPT-LIGNE
031500     END-IF.
031600
031700     MOVE SPACES TO ENR-CERTDET.
031800     MOVE W-NOM-COMPLET     TO NOM-COMPLET-CERTDET.
031900     MOVE LK-CLA-FIC-CERT   TO FIC-CERTDET.
032000     MOVE LK-CLA-LARG-PAGE  TO LARG-PAGE-CERTDET.
032100     MOVE LK-CLA-HAUT-PAGE  TO HAUT-PAGE-CERTDET.
032200     MOVE LK-CLA-POS-X      TO POS-X-CERTDET.
032300     MOVE LK-CLA-POS-Y      TO POS-Y-CERTDET.
032400     MOVE LK-CLA-COL-R      TO COL-R-CERTDET.
032500     MOVE LK-CLA-COL-G      TO COL-G-CERTDET.
032600     MOVE LK-CLA-COL-B      TO COL-B-CERTDET.
032700     WRITE ENR-CERTDET.
032800     ADD 1 TO W-NB-ECRITS.
032900
033000     PERFORM 0750-ECRIRE-PROGRES THRU 0750-EXIT.
033100
033200     IF W-ENVOI-MEL-OUI
033300         PERFORM 0700-PREPARER-COURRIEL THRU 0700-EXIT
033400     END-IF.
033500 0600-EXIT.
033600     EXIT.
033700
033800*----------------------------------------------------------------
033900*    LIGNE DE PROGRESSION : "PROGRESS: n/total (p.p%) ...".
034000*    W-POURCENT-C9 EST CADRE A UNE SEULE DECIMALE (PIC S9(05)V9) :
034100*    L'ARRONDI ROUNDED PORTE DIRECTEMENT SUR CETTE DECIMALE, PUIS
034200*    LA RECOPIE VERS W-PRG-POURCENT NE FAIT PLUS QUE DEPLACER LA
034300*    VALEUR DEJA ARRONDIE (REVU LE 07/11/01 -- UN ARRONDI
034400*    INTERMEDIAIRE A 2 DECIMALES SUIVI D'UN MOVE VERS UN CADRE A
034500*    1 DECIMALE TRONQUAIT LA 2E DECIMALE AU LIEU DE L'ARRONDIR).
034600*----------------------------------------------------------------
034700 0750-ECRIRE-PROGRES.
034800     COMPUTE W-POURCENT-C9 ROUNDED =
034900         (W-RANG-COURANT / W-NB-LUS) * 100.
035000     MOVE SPACES TO W-RPT-LIGNE.
035100     MOVE "PROGRESS: " TO W-PRG-LIT.
035200     MOVE W-RANG-COURANT TO W-PRG-N.
035300     MOVE "/" TO W-PRG-SLASH.
035400     MOVE W-NB-LUS TO W-PRG-TOTAL.
035500     MOVE " (" TO W-PRG-OUVR-PAR.
035600     MOVE W-POURCENT-C9 TO W-PRG-POURCENT.
035700     MOVE "%) CERTIFICATES PREPARED" TO W-PRG-LIT2.
035800     WRITE ENR-RUNRPT FROM W-RPT-LIGNE.
035900 0750-EXIT.
036000     EXIT.
036100
036200*----------------------------------------------------------------
036300*    FILE D'ATTENTE DES MELS (MODE FULL UNIQUEMENT). LE JETON
036400*    {name} DU MODELE EST REMPLACE PAR LE PRENOM SEUL.
036500*----------------------------------------------------------------
036600 0700-PREPARER-COURRIEL.
036700     MOVE SPACES TO ENR-MAILQ.
036800     MOVE MEL-PARTIC TO DEST-MAILQ.
036900     MOVE W-SUJET-DEFAUT TO OBJET-MAILQ.
037000
037100     MOVE SPACES TO W-CORPS-DECOUPE.
037200     UNSTRING W-CORPS-MODELE DELIMITED BY "{name}"
037300         INTO W-CORPS-AVANT COUNT IN W-LONG-AVANT
037400              W-CORPS-APRES COUNT IN W-LONG-APRES
037500     END-UNSTRING.
037600     STRING W-CORPS-AVANT (1:W-LONG-AVANT) DELIMITED BY SIZE
037700            PRE-PARTIC DELIMITED BY SPACE
037800            W-CORPS-APRES (1:W-LONG-APRES) DELIMITED BY SIZE
037900            INTO CORPS-MAILQ
038000     END-STRING.
038100
038200*        NOM DE BASE DU FICHIER CERTIFICAT (PAS DE REPERTOIRE
038300*        DANS LK-CLA-FIC-CERT EN PRATIQUE, MAIS ON APPLIQUE LA
038400*        REGLE DE FACON GENERIQUE AU CAS OU).
038500     MOVE 0 TO W-INDEX-SEP.
038600     MOVE "N" TO W-SEP-TROUVE.
038700     PERFORM 0710-RECULER-FIN-FIC THRU 0710-EXIT
038800         VARYING W-LONG-FIC FROM 60 BY -1
038900         UNTIL W-LONG-FIC = 0
039000            OR LK-CLA-FIC-CERT (W-LONG-FIC:1) NOT = SPACE.
039100     PERFORM 0720-TESTER-SEPARATEUR THRU 0720-EXIT
039200         VARYING W-INDEX-SEP FROM W-LONG-FIC BY -1
039300         UNTIL W-INDEX-SEP = 0 OR W-SEP-EST-TROUVE.
039400     IF W-SEP-EST-TROUVE
039500         ADD 1 TO W-INDEX-SEP
039600     END-IF.
039700     IF W-INDEX-SEP = 0
039800         MOVE LK-CLA-FIC-CERT TO PJ-MAILQ
039900     ELSE
040000         MOVE LK-CLA-FIC-CERT (W-INDEX-SEP + 1:) TO PJ-MAILQ
040100     END-IF.
040200
040300     WRITE ENR-MAILQ.
040400     ADD 1 TO W-NB-MELS.
040500 0700-EXIT.
040600     EXIT.
040700
040800 0710-RECULER-FIN-FIC.
040900     CONTINUE.
041000 0710-EXIT.
041100     EXIT.
041200
041300 0720-TESTER-SEPARATEUR.
041400     IF LK-CLA-FIC-CERT (W-INDEX-SEP:1) = "\" OR
041500        LK-CLA-FIC-CERT (W-INDEX-SEP:1) = "/"
041600         SET W-SEP-EST-TROUVE TO TRUE
041700     END-IF.
041800 0720-EXIT.
041900     EXIT.
042000
042100*----------------------------------------------------------------
042200*    TRAILER : TOTAUX DE CONTROLE.
042300*----------------------------------------------------------------
042400 0900-ECRIRE-TOTAUX.
042500     MOVE SPACES TO W-RPT-LIGNE.
042600     MOVE "PARTICIPANTS READ:" TO W-TOT-LIB.
042700     MOVE W-NB-LUS TO W-TOT-VAL.
042800     WRITE ENR-RUNRPT FROM W-RPT-LIGNE.
042900
043000     MOVE SPACES TO W-RPT-LIGNE.
043100     MOVE "CERTIFICATES WRITTEN:" TO W-TOT-LIB.
043200     MOVE W-NB-ECRITS TO W-TOT-VAL.
043300     WRITE ENR-RUNRPT FROM W-RPT-LIGNE.
043400
043500     MOVE SPACES TO W-RPT-LIGNE.
043600     MOVE "MAILS QUEUED:" TO W-TOT-LIB.
043700     MOVE W-NB-MELS TO W-TOT-VAL.
043800     WRITE ENR-RUNRPT FROM W-RPT-LIGNE.
043900 0900-EXIT.
044000     EXIT.
044100
044200*----------------------------------------------------------------
044300*    FERMETURE GENERALE.
044400*----------------------------------------------------------------
044500 0999-FERMER-FICHIERS.
044600     CLOSE PARTIC.
044700     CLOSE CERTDET.
044800     CLOSE MAILQ.
044900     CLOSE RUNRPT.
045000 0999-EXIT.
045100     EXIT.
